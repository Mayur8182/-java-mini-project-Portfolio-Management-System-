000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     PORTFOLIO-SUMMARY-CALCULATOR.
000030 AUTHOR.         M OKAFOR.
000040 INSTALLATION.   DST SYSTEMS - MUTUAL FUND RECORDKEEPING.
000050 DATE-WRITTEN.   04/02/1989.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090*  PSC.TIP11  -  PORTFOLIO SUMMARY CALCULATOR
000100*
000110*  MATCH/MERGES THE PORTFOLIO MASTER (SORTED BY PORT-ID) AGAINST
000120*  THE INVESTMENT-PERFORMANCE DETAIL PRODUCED BY IPC.TIP10
000130*  (SORTED BY PORT-ID, INV-ID) AND THE PERFORMANCE-DATA HISTORY
000140*  (SORTED BY PORT-ID, PERF-DATE ASCENDING).  FOR EACH PORTFOLIO
000150*  IT ROLLS UP TOTAL VALUE AND ASSET ALLOCATION FROM THE DETAIL,
000160*  DERIVES DAILY CHANGE AND YEAR-TO-DATE RETURN FROM THE HISTORY,
000170*  WRITES ONE PORTFOLIO-SUMMARY RECORD, AND PRINTS THE PORTFOLIO
000180*  SUMMARY REPORT - THE SAME FIGURES THAT GO OUT ON THE OWNER'S
000190*  MAILED SUMMARY STATEMENT.
000200*----------------------------------------------------------------
000210*  CHANGE LOG
000220*----------------------------------------------------------------
000230*  04/02/89  OKAFOR      ORIGINAL CODING - REQ PM-0115.
000240*  04/19/89  OKAFOR      ADDED ASSET ALLOCATION BREAKDOWN TO
000250*                        REPORT PER PORTFOLIO MANAGEMENT REQUEST.
000260*  09/11/89  T.REESE     DAILY CHANGE NOW REQUIRES TWO HISTORY
000270*                        SNAPSHOTS - SINGLE-SNAPSHOT PORTFOLIOS
000280*                        WERE PRINTING A BOGUS 100% CHANGE.
000290*  02/07/90  T.REESE     YTD BASE SNAPSHOT SEARCH CORRECTED -
000300*                        WAS PICKING UP THE LATEST RECORD OF
000310*                        THE YEAR INSTEAD OF THE EARLIEST.
000320*                        REQ PM-0179.
000330*  07/14/91  P.DELACRUZ  HOLDING DETAIL TABLE ADDED SO DETAIL
000340*                        LINES PRINT BELOW THE PORTFOLIO TOTALS
000350*                        RATHER THAN ABOVE THEM - REQ PM-0211.
000360*  07/14/91  P.DELACRUZ  TABLE CAPPED AT 50 HOLDINGS PER
000370*                        PORTFOLIO TO FIT CORE BUDGET - EXCESS
000380*                        HOLDINGS STILL ADD TO THE TOTALS AND
000390*                        ALLOCATION BUT DO NOT PRINT A DETAIL
000400*                        LINE.  A TRUNCATION NOTE PRINTS INSTEAD.
000410*  12/03/92  R.VANDERMEY STATEMENT LINE FORMATTING (CURRENCY AND
000420*                        SIGNED PERCENT) MOVED HERE FROM THE
000430*                        EMAIL JOB SO BATCH AND EMAIL AGREE ON
000440*                        ROUNDING.  REQ PM-0244.
000450*  05/29/95  R.VANDERMEY ALLOCATION PERCENT NOW ROUNDED TO 4
000460*                        DECIMAL PLACES BEFORE SCALING, TO
000470*                        MATCH THE RETURN PERCENT ROUNDING IN
000480*                        IPC.TIP10.  REQ PM-0287.
000490*  11/03/98  K.IMAMURA   Y2K REMEDIATION - PROCESSING DATE AND
000500*                        ALL STORED DATES CONFIRMED CCYYMMDD,
000510*                        YTD YEAR COMPARE UNCHANGED.  REQ Y2K-0057.
000520*  01/06/99  K.IMAMURA   Y2K REGRESSION SIGNOFF - NO FURTHER
000530*                        CHANGE.  REQ Y2K-0057.
000540*  05/17/01  S.BRANNIGAN GRAND TOTAL LINE NOW COUNTS HOLDINGS
000550*                        AS WELL AS PORTFOLIOS - OPERATIONS
000560*                        WANTED A VOLUME CHECK.  REQ PM-0355.
000570*  03/19/07  D.OYELARAN  DAILY CHANGE PERCENT SIGN TEST CHANGED
000580*                        FROM "> ZERO" TO ">= ZERO" SO A FLAT
000590*                        DAY STATEMENT LINE PRINTS "+0.00%" NOT
000600*                        "-0.00%".  REQ PM-0429.
000610*  04/22/08  D.OYELARAN  GRAND TOTAL LINE WAS PRINTING THE LAST
000620*                        PORTFOLIO PROCESSED INSTEAD OF A TRUE
000630*                        RUN TOTAL - SUM-TOTAL-VALUE ON THE
000640*                        OUTPUT FD WAS BEING READ AFTER THE LAST
000650*                        WRITE INSTEAD OF BEING ACCUMULATED.
000660*                        ADDED C-GT-TOTAL-VALUE WORKING-STORAGE
000670*                        ACCUMULATOR, UPDATED IN 2350-FINALIZE-
000680*                        ALLOCATION.  REQ PM-0512.
000690*  04/22/08  D.OYELARAN  DAILY CHANGE AND YTD PERCENT FIELDS ON
000700*                        THE REPORT AND STATEMENT LINE WERE ONLY
000710*                        2 DIGITS WIDE BUT THE SOURCE FIELDS RUN
000720*                        TO 3 DIGITS - A PORTFOLIO MOVING 100%
000730*                        OR MORE PRINTED A CORRUPTED PERCENT.
000740*                        WIDENED O-DAILY-CHANGE-PCT, O-YTD-PCT
000750*                        AND O-STMT-PCT-ED TO MATCH O-ALLOC-PCT.
000760*                        REQ PM-0512.
000770*  07/03/08  D.OYELARAN  PORTFOLIO HEADER LINE RAN 137 BYTES ON A
000780*                        132-BYTE REPORT RECORD - THE TRAILING
000790*                        FILLER WAS NEVER SHORTENED WHEN THE
000800*                        RISK LEVEL FIELD WAS ADDED.  WRITE WAS
000810*                        SILENTLY TRUNCATING THE LAST 5 BYTES.
000820*                        FILLER CUT FROM X(73) TO X(68).
000830*                        REQ PM-0519.
000840*  07/03/08  D.OYELARAN  WORKING-STORAGE AND REPORT-LINE FIELDS
000850*                        RENAMED FROM THE WS-/RPT-/STMT- MARKERS
000860*                        TO THE SHOP'S I-/O-/C- CONVENTION (I-
000870*                        FOR A FIELD CARRIED FROM INPUT, O- FOR
000880*                        A FIELD MOVED OUT TO A PRINT OR OUTPUT
000890*                        LINE, C- FOR A COUNTER OR CALCULATED
000900*                        WORK FIELD) TO MATCH HOW THE REST OF
000910*                        THE SHOP TAGS WORKING STORAGE.  NO
000920*                        LOGIC CHANGED.  REQ PM-0519.
000930*  08/11/08  K.IMAMURA  IPF-REC ON INVESTMENT-PERFORMANCE-IN CARRIED
000940*                        AN 8-BYTE FILLER BETWEEN THE PURCHASE DATE
000950*                        AND IPF-VALUE THAT IPC.TIP10 NEVER WRITES -
000960*                        THE RECORD SUMMED TO 158 BYTES AGAINST THE
000970*                        150-BYTE FD AND EVERY FIELD FROM IPF-VALUE
000980*                        ON WAS BEING READ 8 BYTES OFF, FEEDING BAD
000990*                        NUMBERS INTO THE ALLOCATION AND HOLDING-
001000*                        DETAIL LINES.  FILLER REPLACED WITH THE
001010*                        SAME IPF-PURCHASE-DATE-R REDEFINES THAT
001020*                        IPC.TIP10 CARRIES SO BOTH PROGRAMS' COPY
001030*                        OF THE RECORD LINE UP.  REQ PM-0523.
001040*  08/11/08  K.IMAMURA  C-HLD-MAX-TABLE-SIZE WAS SITTING AT THE 01
001050*                        LEVEL LIKE A RECORD GROUP EVEN THOUGH IT
001060*                        IS A STANDALONE CONSTANT - MOVED TO THE 77
001070*                        LEVEL WITH THE REST OF THE SHOP'S
001080*                        STANDALONE COUNTERS.  NO LOGIC CHANGED.
001090*                        REQ PM-0524.
001100*----------------------------------------------------------------
001110 ENVIRONMENT DIVISION.
001120 CONFIGURATION SECTION.
001130 SOURCE-COMPUTER.    IBM-3090.
001140 OBJECT-COMPUTER.    IBM-3090.
001150 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
001160 INPUT-OUTPUT SECTION.
001170 FILE-CONTROL.
001180     SELECT PORTFOLIO-MASTER ASSIGN TO "PRTMSTR".
001190     SELECT INVESTMENT-PERFORMANCE-IN ASSIGN TO "IPFIN".
001200     SELECT PERFORMANCE-HISTORY ASSIGN TO "PERFHIST".
001210     SELECT PORTFOLIO-SUMMARY-OUT ASSIGN TO "SUMOUT".
001220     SELECT SUMMARY-REPORT ASSIGN TO "SUMRPT".
001230 DATA DIVISION.
001240 FILE SECTION.
001250*----------------------------------------------------------------
001260*  PORTFOLIO MASTER - ONE RECORD PER PORTFOLIO, SORTED BY
001270*  PORT-ID ASCENDING.  THIS IS THE CONTROLLING FILE OF THE
001280*  MATCH/MERGE.
001290*----------------------------------------------------------------
001300 FD  PORTFOLIO-MASTER
001310     LABEL RECORD IS STANDARD
001320     RECORD CONTAINS 70 CHARACTERS
001330     DATA RECORD IS PORTFOLIO-REC.
001340 01  PORTFOLIO-REC.
001350     05  PORT-ID                   PIC 9(9).
001360     05  PORT-USER-ID              PIC 9(9).
001370     05  PORT-NAME                 PIC X(30).
001380     05  PORT-RISK-LEVEL           PIC X(10).
001390         88  PORT-RISK-LOW             VALUE 'LOW       '.
001400         88  PORT-RISK-MODERATE        VALUE 'MODERATE  '.
001410         88  PORT-RISK-HIGH            VALUE 'HIGH      '.
001420     05  PORT-CREATED-DATE         PIC 9(8).
001430     05  PORT-CREATED-DATE-R REDEFINES PORT-CREATED-DATE.
001440         10  PORT-CREATED-YYYY-DATE.
001450             15  PORT-CREATED-CC-DATE  PIC 9(2).
001460             15  PORT-CREATED-YY-DATE  PIC 9(2).
001470         10  PORT-CREATED-MM-DATE      PIC 9(2).
001480         10  PORT-CREATED-DD-DATE      PIC 9(2).
001490     05  FILLER                    PIC X(4).
001500*----------------------------------------------------------------
001510*  INVESTMENT-PERFORMANCE DETAIL - PRODUCED BY IPC.TIP10, READ
001520*  HERE AS INPUT, SORTED BY PORT-ID, INV-ID ASCENDING.
001530*----------------------------------------------------------------
001540 FD  INVESTMENT-PERFORMANCE-IN
001550     LABEL RECORD IS STANDARD
001560     RECORD CONTAINS 150 CHARACTERS
001570     DATA RECORD IS IPF-REC.
001580 01  IPF-REC.
001590     05  IPF-INV-ID                PIC 9(9).
001600     05  IPF-PORT-ID               PIC 9(9).
001610     05  IPF-NAME                  PIC X(30).
001620     05  IPF-SYMBOL                PIC X(10).
001630     05  IPF-TYPE                  PIC X(12).
001640         88  IPF-TYPE-STOCK            VALUE 'STOCK       '.
001650         88  IPF-TYPE-BOND             VALUE 'BOND        '.
001660         88  IPF-TYPE-MUTUAL-FUND      VALUE 'MUTUAL FUND '.
001670     05  IPF-SHARES                PIC S9(9)V9(4).
001680     05  IPF-PURCHASE-PRICE        PIC S9(9)V9(2).
001690     05  IPF-CURRENT-PRICE         PIC S9(9)V9(2).
001700     05  IPF-PURCHASE-DATE         PIC 9(8).
001710     05  IPF-PURCHASE-DATE-R REDEFINES IPF-PURCHASE-DATE.
001720         10  IPF-PURCHASE-YYYY-DATE.
001730             15  IPF-PURCHASE-CC-DATE  PIC 9(2).
001740             15  IPF-PURCHASE-YY-DATE  PIC 9(2).
001750         10  IPF-PURCHASE-MM-DATE      PIC 9(2).
001760         10  IPF-PURCHASE-DD-DATE      PIC 9(2).
001770     05  IPF-VALUE                 PIC S9(11)V9(2).
001780     05  IPF-TOTAL-RETURN          PIC S9(11)V9(2).
001790     05  IPF-TOTAL-RETURN-PCT      PIC S9(3)V9(2).
001800     05  FILLER                    PIC X(6).
001810*----------------------------------------------------------------
001820*  PERFORMANCE-DATA HISTORY - DAILY VALUATION SNAPSHOTS, SORTED
001830*  BY PORT-ID, PERF-DATE ASCENDING.  WRITTEN NIGHTLY BY DPR.TIP12.
001840*----------------------------------------------------------------
001850 FD  PERFORMANCE-HISTORY
001860     LABEL RECORD IS STANDARD
001870     RECORD CONTAINS 40 CHARACTERS
001880     DATA RECORD IS PERF-REC.
001890 01  PERF-REC.
001900     05  PERF-PORT-ID              PIC 9(9).
001910     05  PERF-DATE                 PIC 9(8).
001920     05  PERF-DATE-R REDEFINES PERF-DATE.
001930         10  PERF-YYYY-DATE.
001940             15  PERF-CC-DATE          PIC 9(2).
001950             15  PERF-YY-DATE          PIC 9(2).
001960         10  PERF-MM-DATE              PIC 9(2).
001970         10  PERF-DD-DATE              PIC 9(2).
001980     05  PERF-TOTAL-VALUE          PIC S9(11)V9(2).
001990     05  FILLER                    PIC X(10).
002000*----------------------------------------------------------------
002010*  PORTFOLIO-SUMMARY OUTPUT - ONE RECORD PER PORTFOLIO PER RUN,
002020*  SOURCE OF THE REPORT AND THE OWNER SUMMARY STATEMENT.
002030*----------------------------------------------------------------
002040 FD  PORTFOLIO-SUMMARY-OUT
002050     LABEL RECORD IS STANDARD
002060     RECORD CONTAINS 200 CHARACTERS
002070     DATA RECORD IS PORTFOLIO-SUMMARY-REC.
002080 01  PORTFOLIO-SUMMARY-REC.
002090     05  SUM-PORT-ID               PIC 9(9).
002100     05  SUM-PORT-NAME             PIC X(30).
002110     05  SUM-RISK-LEVEL            PIC X(10).
002120     05  SUM-TOTAL-VALUE           PIC S9(11)V9(2).
002130     05  SUM-DAILY-CHANGE          PIC S9(11)V9(2).
002140     05  SUM-DAILY-CHANGE-PCT      PIC S9(3)V9(2).
002150     05  SUM-YTD-RETURN-VALUE      PIC S9(11)V9(2).
002160     05  SUM-YTD-RETURN-PCT        PIC S9(3)V9(2).
002170     05  SUM-ALLOC-TABLE OCCURS 3 TIMES.
002180         10  SUM-ALLOC-TYPE            PIC X(12).
002190         10  SUM-ALLOC-VALUE           PIC S9(11)V9(2).
002200         10  SUM-ALLOC-PCT             PIC S9(3)V9(2).
002210     05  SUM-ALLOC-NAMED REDEFINES SUM-ALLOC-TABLE.
002220         10  SUM-ALLOC-STOCK.
002230             15  SUM-ALLOC-STOCK-TYPE  PIC X(12).
002240             15  SUM-ALLOC-STOCK-VALUE PIC S9(11)V9(2).
002250             15  SUM-ALLOC-STOCK-PCT   PIC S9(3)V9(2).
002260         10  SUM-ALLOC-BOND.
002270             15  SUM-ALLOC-BOND-TYPE   PIC X(12).
002280             15  SUM-ALLOC-BOND-VALUE  PIC S9(11)V9(2).
002290             15  SUM-ALLOC-BOND-PCT    PIC S9(3)V9(2).
002300         10  SUM-ALLOC-FUND.
002310             15  SUM-ALLOC-FUND-TYPE   PIC X(12).
002320             15  SUM-ALLOC-FUND-VALUE  PIC S9(11)V9(2).
002330             15  SUM-ALLOC-FUND-PCT    PIC S9(3)V9(2).
002340     05  FILLER                    PIC X(12).
002350*----------------------------------------------------------------
002360*  SUMMARY REPORT - 132 COLUMN PRINT FILE.
002370*----------------------------------------------------------------
002380 FD  SUMMARY-REPORT
002390     LABEL RECORD IS OMITTED
002400     RECORD CONTAINS 132 CHARACTERS
002410     LINAGE IS 60 WITH FOOTING AT 56
002420     DATA RECORD IS RPTLINE.
002430 01  RPTLINE                       PIC X(132).
002440 WORKING-STORAGE SECTION.
002450*----------------------------------------------------------------
002460*  SWITCHES
002470*----------------------------------------------------------------
002480 01  SWITCHES.
002490     05  PORT-EOF-SW            PIC X(1)  VALUE 'N'.
002500         88  PORT-EOF               VALUE 'Y'.
002510     05  IPF-EOF-SW             PIC X(1)  VALUE 'N'.
002520         88  IPF-EOF                VALUE 'Y'.
002530     05  HIST-EOF-SW            PIC X(1)  VALUE 'N'.
002540         88  HIST-EOF               VALUE 'Y'.
002550     05  YTD-FOUND-SW           PIC X(1)  VALUE 'N'.
002560         88  YTD-FOUND              VALUE 'Y'.
002570         88  YTD-NOT-FOUND          VALUE 'N'.
002580     05  FILLER                    PIC X(4).
002590*----------------------------------------------------------------
002600*  COUNTERS AND SUBSCRIPTS (ALL BINARY PER STANDARDS)
002610*----------------------------------------------------------------
002620 01  COUNTERS.
002630     05  C-PORTFOLIO-CT           PIC 9(7) COMP VALUE ZERO.
002640     05  C-GT-HOLDING-CT          PIC 9(7) COMP VALUE ZERO.
002650     05  C-HIST-CT                PIC 9(3) COMP VALUE ZERO.
002660     05  C-HLD-COUNT              PIC 9(3) COMP VALUE ZERO.
002670     05  C-HLD-IDX                PIC 9(3) COMP VALUE ZERO.
002680     05  C-PCTR                   PIC 9(3) COMP VALUE ZERO.
002690     05  FILLER                    PIC X(4).
002700 77  C-HLD-MAX-TABLE-SIZE         PIC 9(3) COMP VALUE 50.
002710*----------------------------------------------------------------
002720*  PM-0512  D.OYELARAN  04/22/08  RUN-LEVEL GRAND TOTAL - THIS
002730*  VALUE IS NEVER RESET BY 2100-INIT-PORTFOLIO-TOTALS, UNLIKE THE
002740*  PORTFOLIO-WORK FIELDS BELOW - IT ACCUMULATES ACROSS THE WHOLE
002750*  RUN FOR THE 4900-PRINT-GRAND-TOTALS LINE.
002760*----------------------------------------------------------------
002770 01  GRAND-TOTAL-WORK.
002780     05  C-GT-TOTAL-VALUE         PIC S9(11)V9(2) VALUE ZERO.
002790     05  FILLER                    PIC X(4).
002800*----------------------------------------------------------------
002810*  PORTFOLIO-LEVEL WORK FIELDS
002820*----------------------------------------------------------------
002830 01  PORTFOLIO-WORK.
002840     05  C-PORT-TOTAL-VALUE       PIC S9(11)V9(2) VALUE ZERO.
002850     05  C-ALLOC-RATIO            PIC S9(3)V9(4)  VALUE ZERO.
002860     05  C-CHANGE-RATIO           PIC S9(3)V9(4)  VALUE ZERO.
002870     05  C-YTD-RATIO              PIC S9(3)V9(4)  VALUE ZERO.
002880     05  C-HIST-LATEST-VALUE      PIC S9(11)V9(2) VALUE ZERO.
002890     05  C-HIST-PRIOR-VALUE       PIC S9(11)V9(2) VALUE ZERO.
002900     05  C-HIST-YTD-BASE-VALUE    PIC S9(11)V9(2) VALUE ZERO.
002910     05  C-ABS-CHANGE-PCT         PIC S9(3)V9(2)  VALUE ZERO.
002920     05  FILLER                    PIC X(4).
002930*----------------------------------------------------------------
002940*  HOLDING DETAIL TABLE - BUFFERS DETAIL LINES FOR A PORTFOLIO
002950*  SO THEY CAN PRINT BELOW THE PORTFOLIO TOTALS BLOCK.
002960*----------------------------------------------------------------
002970 01  HOLDING-TABLE.
002980     05  HOLDING-ENTRY OCCURS 50 TIMES.
002990         10  I-HLD-SYMBOL             PIC X(10).
003000         10  I-HLD-TYPE               PIC X(12).
003010         10  I-HLD-SHARES             PIC S9(9)V9(4).
003020         10  I-HLD-PURCHASE-PRICE     PIC S9(9)V9(2).
003030         10  I-HLD-CURRENT-PRICE      PIC S9(9)V9(2).
003040         10  C-HLD-VALUE              PIC S9(11)V9(2).
003050         10  C-HLD-RETURN             PIC S9(11)V9(2).
003060         10  C-HLD-RETURN-PCT         PIC S9(3)V9(2).
003070*----------------------------------------------------------------
003080*  PROCESSING DATE - TAKEN AT PROGRAM START, NOT VIA INTRINSIC
003090*  FUNCTION.
003100*----------------------------------------------------------------
003110 01  CURRENT-DATE                   PIC 9(8).
003120 01  CURRENT-DATE-R REDEFINES CURRENT-DATE.
003130     05  I-CURRENT-YYYY.
003140         10  I-CURRENT-CC             PIC 9(2).
003150         10  I-CURRENT-YY             PIC 9(2).
003160     05  I-CURRENT-MM                 PIC 9(2).
003170     05  I-CURRENT-DD                 PIC 9(2).
003180*----------------------------------------------------------------
003190*  STATEMENT LINE FORMATTING FIELDS (R12 / R13)
003200*----------------------------------------------------------------
003210 01  STATEMENT-LINE.
003220     05  FILLER                    PIC X(4)   VALUE SPACES.
003230     05  O-STMT-PORT-NAME            PIC X(30).
003240     05  FILLER                    PIC X(3)   VALUE SPACES.
003250     05  O-STMT-TOTAL-VALUE-ED       PIC $Z,ZZZ,ZZ9.99.
003260     05  FILLER                    PIC X(4)   VALUE SPACES.
003270     05  O-STMT-SIGN                 PIC X(1).
003280     05  O-STMT-PCT-ED               PIC ZZ9.99.
003290     05  FILLER                    PIC X(1)   VALUE '%'.
003300     05  FILLER                    PIC X(70)  VALUE SPACES.
003310*----------------------------------------------------------------
003320*  REPORT LINES
003330*----------------------------------------------------------------
003340 01  TITLE-LINE.
003350     05  FILLER                    PIC X(6)   VALUE 'DATE: '.
003360     05  O-MM                    PIC 99.
003370     05  FILLER                    PIC X      VALUE '/'.
003380     05  O-DD                    PIC 99.
003390     05  FILLER                    PIC X      VALUE '/'.
003400     05  O-CCYY                  PIC 9(4).
003410     05  FILLER                    PIC X(17)  VALUE SPACES.
003420     05  FILLER                    PIC X(30)
003430             VALUE 'PORTFOLIO SUMMARY REPORT'.
003440     05  FILLER                    PIC X(54)  VALUE SPACES.
003450     05  FILLER                    PIC X(6)   VALUE 'PAGE: '.
003460     05  O-PCTR                  PIC Z9.
003470     05  FILLER                    PIC X(7)   VALUE SPACES.
003480 01  COLUMN-HEADING-1.
003490     05  FILLER                    PIC X(8)   VALUE 'SYMBOL'.
003500     05  FILLER                    PIC X(8)   VALUE 'TYPE'.
003510     05  FILLER                    PIC X(14)  VALUE 'SHARES'.
003520     05  FILLER                    PIC X(14)  VALUE 'PURCH PRICE'.
003530     05  FILLER                    PIC X(14)  VALUE 'CURR PRICE'.
003540     05  FILLER                    PIC X(16)  VALUE 'VALUE'.
003550     05  FILLER                    PIC X(16)  VALUE 'TOTAL RETURN'.
003560     05  FILLER                    PIC X(10)  VALUE 'RETURN %'.
003570     05  FILLER                    PIC X(32)  VALUE SPACES.
003580 01  PORTFOLIO-HEADER-LINE.
003590     05  FILLER                    PIC X(11)  VALUE 'PORTFOLIO '.
003600     05  O-PORT-ID               PIC 9(9).
003610     05  FILLER                    PIC X(2)   VALUE SPACES.
003620     05  O-PORT-NAME             PIC X(30).
003630     05  FILLER                    PIC X(2)   VALUE SPACES.
003640     05  O-RISK-LEVEL            PIC X(10).
003650     05  FILLER                    PIC X(68)  VALUE SPACES.
003660 01  TOTALS-LINE.
003670     05  FILLER                    PIC X(13)  VALUE 'TOTAL VALUE: '.
003680     05  O-TOTAL-VALUE           PIC $$$,$$$,$$9.99.
003690     05  FILLER                    PIC X(4)   VALUE SPACES.
003700     05  FILLER                    PIC X(14)  VALUE 'DAILY CHANGE: '.
003710     05  O-DAILY-CHANGE          PIC $$$,$$$,$$9.99-.
003720     05  FILLER                    PIC X(2)   VALUE SPACES.
003730     05  O-DAILY-CHANGE-PCT      PIC ZZ9.99-.
003740     05  FILLER                    PIC X(2)   VALUE '% '.
003750     05  FILLER                    PIC X(6)   VALUE 'YTD: '.
003760     05  O-YTD-VALUE             PIC $$$,$$$,$$9.99-.
003770     05  FILLER                    PIC X(2)   VALUE SPACES.
003780     05  O-YTD-PCT               PIC ZZ9.99-.
003790     05  FILLER                    PIC X(1)   VALUE '%'.
003800     05  FILLER                    PIC X(30)  VALUE SPACES.
003810 01  ALLOC-LINE.
003820     05  FILLER                    PIC X(17)  VALUE '   ALLOCATION - '.
003830     05  O-ALLOC-TYPE            PIC X(12).
003840     05  FILLER                    PIC X(3)   VALUE SPACES.
003850     05  O-ALLOC-VALUE           PIC $$$,$$$,$$9.99.
003860     05  FILLER                    PIC X(3)   VALUE SPACES.
003870     05  O-ALLOC-PCT             PIC ZZ9.99.
003880     05  FILLER                    PIC X(1)   VALUE '%'.
003890     05  FILLER                    PIC X(76)  VALUE SPACES.
003900 01  HOLDING-DETAIL-LINE.
003910     05  FILLER                    PIC X(2)   VALUE SPACES.
003920     05  O-HLD-SYMBOL            PIC X(10).
003930     05  FILLER                    PIC X(1)   VALUE SPACES.
003940     05  O-HLD-TYPE              PIC X(12).
003950     05  FILLER                    PIC X(1)   VALUE SPACES.
003960     05  O-HLD-SHARES            PIC ZZZ,ZZ9.9999.
003970     05  FILLER                    PIC X(1)   VALUE SPACES.
003980     05  O-HLD-PURCH-PRICE       PIC ZZZ,ZZ9.99.
003990     05  FILLER                    PIC X(1)   VALUE SPACES.
004000     05  O-HLD-CURR-PRICE        PIC ZZZ,ZZ9.99.
004010     05  FILLER                    PIC X(1)   VALUE SPACES.
004020     05  O-HLD-VALUE             PIC $$$,$$$,$$9.99.
004030     05  FILLER                    PIC X(1)   VALUE SPACES.
004040     05  O-HLD-RETURN            PIC $$$,$$$,$$9.99-.
004050     05  FILLER                    PIC X(1)   VALUE SPACES.
004060     05  O-HLD-RETURN-PCT        PIC ZZ9.99-.
004070     05  FILLER                    PIC X(1)   VALUE '%'.
004080     05  FILLER                    PIC X(32)  VALUE SPACES.
004090 01  TRUNCATION-LINE.
004100     05  FILLER                    PIC X(4)   VALUE SPACES.
004110     05  FILLER                    PIC X(70)
004120        VALUE '*** HOLDING DETAIL TRUNCATED AT 50 LINES - TOTALS '.
004130     05  FILLER                    PIC X(58)
004140        VALUE 'AND ALLOCATION ABOVE INCLUDE ALL HOLDINGS ***'.
004150 01  STATEMENT-HEADING-LINE.
004160     05  FILLER                    PIC X(4)   VALUE SPACES.
004170     05  FILLER                    PIC X(26)
004180             VALUE 'OWNER SUMMARY STATEMENT -'.
004190     05  FILLER                    PIC X(102) VALUE SPACES.
004200 01  GRAND-TOTAL-LINE.
004210     05  FILLER                    PIC X(16)  VALUE 'GRAND TOTALS -  '.
004220     05  FILLER                    PIC X(12)  VALUE 'PORTFOLIOS: '.
004230     05  O-GT-PORTFOLIO-CT       PIC ZZ,ZZ9.
004240     05  FILLER                    PIC X(4)   VALUE SPACES.
004250     05  FILLER                    PIC X(10)  VALUE 'HOLDINGS: '.
004260     05  O-GT-HOLDING-CT         PIC ZZZ,ZZ9.
004270     05  FILLER                    PIC X(4)   VALUE SPACES.
004280     05  FILLER                    PIC X(13)  VALUE 'TOTAL VALUE: '.
004290     05  O-GT-TOTAL-VALUE        PIC $,$$$,$$$,$$9.99.
004300     05  FILLER                    PIC X(44)  VALUE SPACES.
004310 01  BLANK-LINE.
004320     05  FILLER                    PIC X(132) VALUE SPACES.
004330 PROCEDURE DIVISION.
004340 0000-MAIN-CONTROL.
004350     PERFORM 1000-INITIALIZATION.
004360     PERFORM 2000-PROCESS-PORTFOLIO THRU 2000-EXIT
004370         UNTIL PORT-EOF.
004380     PERFORM 3000-TERMINATION.
004390     STOP RUN.
004400*
004410 1000-INITIALIZATION.
004420     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
004430     OPEN INPUT  PORTFOLIO-MASTER.
004440     OPEN INPUT  INVESTMENT-PERFORMANCE-IN.
004450     OPEN INPUT  PERFORMANCE-HISTORY.
004460     OPEN OUTPUT PORTFOLIO-SUMMARY-OUT.
004470     OPEN OUTPUT SUMMARY-REPORT.
004480     PERFORM 9100-READ-PORTFOLIO.
004490     PERFORM 9200-READ-INVESTMENT-PERF.
004500     PERFORM 9300-READ-HISTORY.
004510     PERFORM 9000-HEADINGS.
004520*
004530 2000-PROCESS-PORTFOLIO.
004540     ADD 1 TO C-PORTFOLIO-CT.
004550     PERFORM 2100-INIT-PORTFOLIO-TOTALS.
004560     PERFORM 2200-ACCUM-HOLDINGS THRU 2200-EXIT
004570         UNTIL IPF-EOF OR IPF-PORT-ID NOT = PORT-ID.
004580     PERFORM 2350-FINALIZE-ALLOCATION.
004590     PERFORM 2400-ACCUM-HISTORY THRU 2400-EXIT
004600         UNTIL HIST-EOF OR PERF-PORT-ID NOT = PORT-ID.
004610     PERFORM 2500-CALC-DAILY-CHANGE.
004620     PERFORM 2600-CALC-YTD-RETURN.
004630     PERFORM 2700-FORMAT-STATEMENT-LINE.
004640     PERFORM 2800-WRITE-SUMMARY-RECORD.
004650     PERFORM 4000-PRINT-PORTFOLIO-BLOCK.
004660     PERFORM 9100-READ-PORTFOLIO.
004670 2000-EXIT.
004680     EXIT.
004690*
004700 2100-INIT-PORTFOLIO-TOTALS.
004710     MOVE ZERO TO C-PORT-TOTAL-VALUE.
004720     MOVE ZERO TO C-HLD-COUNT.
004730     MOVE ZERO TO C-HIST-CT.
004740     MOVE ZERO TO C-HIST-LATEST-VALUE.
004750     MOVE ZERO TO C-HIST-PRIOR-VALUE.
004760     MOVE ZERO TO C-HIST-YTD-BASE-VALUE.
004770     MOVE 'N' TO YTD-FOUND-SW.
004780     MOVE 'STOCK       ' TO SUM-ALLOC-TYPE(1).
004790     MOVE 'BOND        ' TO SUM-ALLOC-TYPE(2).
004800     MOVE 'MUTUAL FUND ' TO SUM-ALLOC-TYPE(3).
004810     MOVE ZERO TO SUM-ALLOC-VALUE(1).
004820     MOVE ZERO TO SUM-ALLOC-VALUE(2).
004830     MOVE ZERO TO SUM-ALLOC-VALUE(3).
004840*
004850 2200-ACCUM-HOLDINGS.
004860     ADD IPF-VALUE TO C-PORT-TOTAL-VALUE.
004870     ADD 1 TO C-GT-HOLDING-CT.
004880     PERFORM 2300-ACCUM-ALLOCATION.
004890     IF C-HLD-COUNT < C-HLD-MAX-TABLE-SIZE
004900         ADD 1 TO C-HLD-COUNT
004910         MOVE IPF-SYMBOL          TO I-HLD-SYMBOL(C-HLD-COUNT)
004920         MOVE IPF-TYPE            TO I-HLD-TYPE(C-HLD-COUNT)
004930         MOVE IPF-SHARES          TO I-HLD-SHARES(C-HLD-COUNT)
004940         MOVE IPF-PURCHASE-PRICE  TO
004950                 I-HLD-PURCHASE-PRICE(C-HLD-COUNT)
004960         MOVE IPF-CURRENT-PRICE   TO
004970                 I-HLD-CURRENT-PRICE(C-HLD-COUNT)
004980         MOVE IPF-VALUE           TO C-HLD-VALUE(C-HLD-COUNT)
004990         MOVE IPF-TOTAL-RETURN    TO C-HLD-RETURN(C-HLD-COUNT)
005000         MOVE IPF-TOTAL-RETURN-PCT TO
005010                 C-HLD-RETURN-PCT(C-HLD-COUNT).
005020     PERFORM 9200-READ-INVESTMENT-PERF.
005030 2200-EXIT.
005040     EXIT.
005050*
005060 2300-ACCUM-ALLOCATION.
005070     IF IPF-TYPE = SUM-ALLOC-TYPE(1)
005080         ADD IPF-VALUE TO SUM-ALLOC-VALUE(1)
005090     ELSE
005100         IF IPF-TYPE = SUM-ALLOC-TYPE(2)
005110             ADD IPF-VALUE TO SUM-ALLOC-VALUE(2)
005120         ELSE
005130             IF IPF-TYPE = SUM-ALLOC-TYPE(3)
005140                 ADD IPF-VALUE TO SUM-ALLOC-VALUE(3).
005150*
005160 2350-FINALIZE-ALLOCATION.
005170     MOVE C-PORT-TOTAL-VALUE TO SUM-TOTAL-VALUE.
005180*    PM-0512 - ACCUMULATE THIS PORTFOLIO'S TOTAL VALUE INTO THE
005190*    RUN-LEVEL GRAND TOTAL BEFORE THE NEXT PORTFOLIO OVERWRITES
005200*    SUM-TOTAL-VALUE ON THE OUTPUT FD RECORD.
005210     ADD SUM-TOTAL-VALUE TO C-GT-TOTAL-VALUE.
005220*    R10 - ALLOCATION PERCENT, ROUNDED HALF-UP TO 4 DECIMALS
005230*    THEN SCALED AND ROUNDED HALF-UP TO 2 DECIMALS.
005240     IF SUM-TOTAL-VALUE > ZERO
005250         COMPUTE C-ALLOC-RATIO ROUNDED =
005260             SUM-ALLOC-VALUE(1) / SUM-TOTAL-VALUE
005270         COMPUTE SUM-ALLOC-PCT(1) ROUNDED = C-ALLOC-RATIO * 100
005280         COMPUTE C-ALLOC-RATIO ROUNDED =
005290             SUM-ALLOC-VALUE(2) / SUM-TOTAL-VALUE
005300         COMPUTE SUM-ALLOC-PCT(2) ROUNDED = C-ALLOC-RATIO * 100
005310         COMPUTE C-ALLOC-RATIO ROUNDED =
005320             SUM-ALLOC-VALUE(3) / SUM-TOTAL-VALUE
005330         COMPUTE SUM-ALLOC-PCT(3) ROUNDED = C-ALLOC-RATIO * 100
005340     ELSE
005350         MOVE ZERO TO SUM-ALLOC-PCT(1)
005360         MOVE ZERO TO SUM-ALLOC-PCT(2)
005370         MOVE ZERO TO SUM-ALLOC-PCT(3).
005380*
005390 2400-ACCUM-HISTORY.
005400     MOVE C-HIST-LATEST-VALUE TO C-HIST-PRIOR-VALUE.
005410     MOVE PERF-TOTAL-VALUE TO C-HIST-LATEST-VALUE.
005420     ADD 1 TO C-HIST-CT.
005430     IF YTD-NOT-FOUND AND PERF-YYYY-DATE = I-CURRENT-YYYY
005440         MOVE PERF-TOTAL-VALUE TO C-HIST-YTD-BASE-VALUE
005450         MOVE 'Y' TO YTD-FOUND-SW.
005460     PERFORM 9300-READ-HISTORY.
005470 2400-EXIT.
005480     EXIT.
005490*
005500 2500-CALC-DAILY-CHANGE.
005510*    R7 / R8 - REQUIRES AT LEAST TWO HISTORY SNAPSHOTS.
005520     IF C-HIST-CT < 2
005530         MOVE ZERO TO SUM-DAILY-CHANGE
005540         MOVE ZERO TO SUM-DAILY-CHANGE-PCT
005550     ELSE
005560         COMPUTE SUM-DAILY-CHANGE =
005570             C-HIST-LATEST-VALUE - C-HIST-PRIOR-VALUE
005580         IF C-HIST-PRIOR-VALUE > ZERO
005590             COMPUTE C-CHANGE-RATIO ROUNDED =
005600                 SUM-DAILY-CHANGE / C-HIST-PRIOR-VALUE
005610             COMPUTE SUM-DAILY-CHANGE-PCT ROUNDED =
005620                 C-CHANGE-RATIO * 100
005630         ELSE
005640             MOVE ZERO TO SUM-DAILY-CHANGE-PCT.
005650*
005660 2600-CALC-YTD-RETURN.
005670*    R9 - BASE IS THE EARLIEST SNAPSHOT DATED IN THE CURRENT
005680*    PROCESSING YEAR.
005690     IF YTD-NOT-FOUND
005700         MOVE ZERO TO SUM-YTD-RETURN-VALUE
005710         MOVE ZERO TO SUM-YTD-RETURN-PCT
005720     ELSE
005730         COMPUTE SUM-YTD-RETURN-VALUE =
005740             SUM-TOTAL-VALUE - C-HIST-YTD-BASE-VALUE
005750         IF C-HIST-YTD-BASE-VALUE > ZERO
005760             COMPUTE C-YTD-RATIO ROUNDED =
005770                 SUM-YTD-RETURN-VALUE / C-HIST-YTD-BASE-VALUE
005780             COMPUTE SUM-YTD-RETURN-PCT ROUNDED =
005790                 C-YTD-RATIO * 100
005800         ELSE
005810             MOVE ZERO TO SUM-YTD-RETURN-PCT.
005820*
005830 2700-FORMAT-STATEMENT-LINE.
005840*    R12 - CURRENCY WITH THOUSANDS SEPARATORS AND 2 DECIMALS.
005850     MOVE SUM-PORT-NAME TO O-STMT-PORT-NAME.
005860     MOVE SUM-TOTAL-VALUE TO O-STMT-TOTAL-VALUE-ED.
005870*    R13 - EXPLICIT SIGN, 2 DECIMALS, PERCENT SUFFIX.  SIGN IS
005880*    PLUS WHEN THE DAILY CHANGE IS ZERO OR POSITIVE.
005890     IF SUM-DAILY-CHANGE-PCT >= ZERO
005900         MOVE '+' TO O-STMT-SIGN
005910         MOVE SUM-DAILY-CHANGE-PCT TO C-ABS-CHANGE-PCT
005920     ELSE
005930         MOVE '-' TO O-STMT-SIGN
005940         COMPUTE C-ABS-CHANGE-PCT = SUM-DAILY-CHANGE-PCT * -1.
005950     MOVE C-ABS-CHANGE-PCT TO O-STMT-PCT-ED.
005960*
005970 2800-WRITE-SUMMARY-RECORD.
005980     MOVE PORT-ID          TO SUM-PORT-ID.
005990     MOVE PORT-NAME        TO SUM-PORT-NAME.
006000     MOVE PORT-RISK-LEVEL  TO SUM-RISK-LEVEL.
006010     WRITE PORTFOLIO-SUMMARY-REC.
006020*
006030 3000-TERMINATION.
006040     DISPLAY 'PSC0100 PORTFOLIOS SUMMARIZED = ' C-PORTFOLIO-CT.
006050     DISPLAY 'PSC0100 HOLDINGS SUMMARIZED   = ' C-GT-HOLDING-CT.
006060     PERFORM 4900-PRINT-GRAND-TOTALS.
006070     CLOSE PORTFOLIO-MASTER.
006080     CLOSE INVESTMENT-PERFORMANCE-IN.
006090     CLOSE PERFORMANCE-HISTORY.
006100     CLOSE PORTFOLIO-SUMMARY-OUT.
006110     CLOSE SUMMARY-REPORT.
006120*
006130 4000-PRINT-PORTFOLIO-BLOCK.
006140     MOVE SUM-PORT-ID      TO O-PORT-ID.
006150     MOVE SUM-PORT-NAME    TO O-PORT-NAME.
006160     MOVE SUM-RISK-LEVEL   TO O-RISK-LEVEL.
006170     WRITE RPTLINE FROM PORTFOLIO-HEADER-LINE
006180         AFTER ADVANCING 2 LINES
006190             AT EOP PERFORM 9000-HEADINGS.
006200     MOVE SUM-TOTAL-VALUE       TO O-TOTAL-VALUE.
006210     MOVE SUM-DAILY-CHANGE      TO O-DAILY-CHANGE.
006220     MOVE SUM-DAILY-CHANGE-PCT  TO O-DAILY-CHANGE-PCT.
006230     MOVE SUM-YTD-RETURN-VALUE  TO O-YTD-VALUE.
006240     MOVE SUM-YTD-RETURN-PCT    TO O-YTD-PCT.
006250     WRITE RPTLINE FROM TOTALS-LINE
006260         AFTER ADVANCING 1 LINE
006270             AT EOP PERFORM 9000-HEADINGS.
006280     PERFORM 4100-PRINT-ALLOC-LINE THRU 4100-EXIT
006290         VARYING C-HLD-IDX FROM 1 BY 1
006300             UNTIL C-HLD-IDX > 3.
006310     WRITE RPTLINE FROM COLUMN-HEADING-1
006320         AFTER ADVANCING 1 LINE
006330             AT EOP PERFORM 9000-HEADINGS.
006340     PERFORM 4200-PRINT-HOLDING-DETAIL THRU 4200-EXIT
006350         VARYING C-HLD-IDX FROM 1 BY 1
006360             UNTIL C-HLD-IDX > C-HLD-COUNT.
006370     IF C-GT-HOLDING-CT > ZERO AND C-HLD-COUNT =
006380             C-HLD-MAX-TABLE-SIZE
006390         WRITE RPTLINE FROM TRUNCATION-LINE
006400             AFTER ADVANCING 1 LINE
006410                 AT EOP PERFORM 9000-HEADINGS.
006420     WRITE RPTLINE FROM STATEMENT-HEADING-LINE
006430         AFTER ADVANCING 1 LINE
006440             AT EOP PERFORM 9000-HEADINGS.
006450     WRITE RPTLINE FROM STATEMENT-LINE
006460         AFTER ADVANCING 1 LINE
006470             AT EOP PERFORM 9000-HEADINGS.
006480     WRITE RPTLINE FROM BLANK-LINE
006490         AFTER ADVANCING 1 LINE.
006500*
006510 4100-PRINT-ALLOC-LINE.
006520     MOVE SUM-ALLOC-TYPE(C-HLD-IDX)  TO O-ALLOC-TYPE.
006530     MOVE SUM-ALLOC-VALUE(C-HLD-IDX) TO O-ALLOC-VALUE.
006540     MOVE SUM-ALLOC-PCT(C-HLD-IDX)   TO O-ALLOC-PCT.
006550     WRITE RPTLINE FROM ALLOC-LINE
006560         AFTER ADVANCING 1 LINE
006570             AT EOP PERFORM 9000-HEADINGS.
006580 4100-EXIT.
006590     EXIT.
006600*
006610 4200-PRINT-HOLDING-DETAIL.
006620     MOVE I-HLD-SYMBOL(C-HLD-IDX)         TO O-HLD-SYMBOL.
006630     MOVE I-HLD-TYPE(C-HLD-IDX)           TO O-HLD-TYPE.
006640     MOVE I-HLD-SHARES(C-HLD-IDX)         TO O-HLD-SHARES.
006650     MOVE I-HLD-PURCHASE-PRICE(C-HLD-IDX) TO O-HLD-PURCH-PRICE.
006660     MOVE I-HLD-CURRENT-PRICE(C-HLD-IDX)  TO O-HLD-CURR-PRICE.
006670     MOVE C-HLD-VALUE(C-HLD-IDX)          TO O-HLD-VALUE.
006680     MOVE C-HLD-RETURN(C-HLD-IDX)         TO O-HLD-RETURN.
006690     MOVE C-HLD-RETURN-PCT(C-HLD-IDX)     TO O-HLD-RETURN-PCT.
006700     WRITE RPTLINE FROM HOLDING-DETAIL-LINE
006710         AFTER ADVANCING 1 LINE
006720             AT EOP PERFORM 9000-HEADINGS.
006730 4200-EXIT.
006740     EXIT.
006750*
006760 4900-PRINT-GRAND-TOTALS.
006770     MOVE C-PORTFOLIO-CT  TO O-GT-PORTFOLIO-CT.
006780     MOVE C-GT-HOLDING-CT TO O-GT-HOLDING-CT.
006790     MOVE C-GT-TOTAL-VALUE TO O-GT-TOTAL-VALUE.
006800     WRITE RPTLINE FROM GRAND-TOTAL-LINE
006810         AFTER ADVANCING 2 LINES.
006820*
006830 9000-HEADINGS.
006840     ADD 1 TO C-PCTR.
006850     MOVE I-CURRENT-MM    TO O-MM.
006860     MOVE I-CURRENT-DD    TO O-DD.
006870     MOVE I-CURRENT-YYYY  TO O-CCYY.
006880     MOVE C-PCTR          TO O-PCTR.
006890     WRITE RPTLINE FROM TITLE-LINE
006900         AFTER ADVANCING PAGE.
006910     WRITE RPTLINE FROM BLANK-LINE
006920         AFTER ADVANCING 1 LINE.
006930*
006940 9100-READ-PORTFOLIO.
006950     READ PORTFOLIO-MASTER
006960         AT END
006970             MOVE 'Y' TO PORT-EOF-SW.
006980*
006990 9200-READ-INVESTMENT-PERF.
007000     READ INVESTMENT-PERFORMANCE-IN
007010         AT END
007020             MOVE 'Y' TO IPF-EOF-SW.
007030*
007040 9300-READ-HISTORY.
007050     READ PERFORMANCE-HISTORY
007060         AT END
007070             MOVE 'Y' TO HIST-EOF-SW.
