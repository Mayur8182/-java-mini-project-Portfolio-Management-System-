000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     DAILY-PERFORMANCE-RECORDER.
000030 AUTHOR.         T REESE.
000040 INSTALLATION.   DST SYSTEMS - MUTUAL FUND RECORDKEEPING.
000050 DATE-WRITTEN.   04/28/1989.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090*  DPR.TIP12  -  DAILY PERFORMANCE RECORDER
000100*
000110*  RUNS AT MIDNIGHT AS THE LAST STEP OF THE NIGHTLY PORTFOLIO
000120*  CYCLE.  MATCH/MERGES THE PORTFOLIO MASTER (SORTED BY PORT-ID)
000130*  AGAINST THE INVESTMENT MASTER (SORTED BY INV-PORT-ID, INV-ID),
000140*  REVALUES EACH PORTFOLIO THE SAME WAY IPC.TIP10 DOES, AND
000150*  APPENDS ONE PERFORMANCE-DATA SNAPSHOT RECORD PER PORTFOLIO
000160*  DATED WITH TODAY'S PROCESSING DATE.  THESE SNAPSHOTS ARE WHAT
000170*  PSC.TIP11 LATER READS BACK TO COMPUTE DAILY CHANGE AND YTD
000180*  RETURN.
000190*
000200*  HOLDINGS THAT FAIL THE SAME EDIT IPC.TIP10 APPLIES ARE
000210*  EXCLUDED FROM THE TOTAL SILENTLY - THEY ALREADY APPEAR ON
000220*  IPC.TIP10'S REJECT LISTING AND ARE NOT RE-REPORTED HERE.
000230*----------------------------------------------------------------
000240*  CHANGE LOG
000250*----------------------------------------------------------------
000260*  04/28/89  T.REESE     ORIGINAL CODING - REQ PM-0121.
000270*  04/28/89  T.REESE     EXCLUDED ZERO/NEGATIVE SHARE AND PRICE
000280*                        HOLDINGS FROM THE TOTAL - SAME EDIT AS
000290*                        IPC.TIP10 R5, OTHERWISE THE SNAPSHOT
000300*                        DISAGREED WITH THE PERFORMANCE REPORT.
000310*  10/02/89  OKAFOR      PORTFOLIOS WITH NO HOLDINGS NOW STILL
000320*                        GET A ZERO-VALUE SNAPSHOT RECORD - THE
000330*                        MATCH WAS SKIPPING THEM ENTIRELY.
000340*                        REQ PM-0161.
000350*  03/11/91  P.DELACRUZ  PROCESSING DATE NOW TAKEN ONCE AT
000360*                        PROGRAM START SO ALL SNAPSHOTS IN THE
000370*                        RUN CARRY THE SAME DATE EVEN IF THE RUN
000380*                        CROSSES MIDNIGHT.  REQ PM-0218.
000390*  08/06/93  R.VANDERMEY JOB-LOG COUNTS ADDED FOR OPERATIONS -
000400*                        REQ PM-0261.
000410*  11/03/98  K.IMAMURA   Y2K REMEDIATION - SNAPSHOT DATE FIELD
000420*                        CONFIRMED CCYYMMDD, ACCEPT FROM DATE
000430*                        CHANGED TO THE FOUR-DIGIT-YEAR FORM.
000440*                        REQ Y2K-0057.
000450*  01/06/99  K.IMAMURA   Y2K REGRESSION SIGNOFF.  REQ Y2K-0057.
000460*  06/22/04  S.BRANNIGAN ADDED COMMENTS CLARIFYING THAT REJECTED
000470*                        HOLDINGS ARE NOT RE-LISTED HERE - A
000480*                        SUPPORT CALL ASKED WHERE THE SECOND
000490*                        REJECT REPORT WAS.  REQ PM-0372.
000500*  07/03/08  D.OYELARAN  WORKING-STORAGE FIELDS RENAMED FROM THE
000510*                        WS- MARKER TO THE SHOP'S I-/C- CONVENTION
000520*                        (I- FOR A FIELD CARRIED FROM INPUT, C-
000530*                        FOR A COUNTER OR CALCULATED WORK FIELD)
000540*                        TO MATCH HOW THE REST OF THE SHOP TAGS
000550*                        WORKING STORAGE.  NO LOGIC CHANGED.
000560*                        REQ PM-0519.
000570*----------------------------------------------------------------
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.    IBM-3090.
000610 OBJECT-COMPUTER.    IBM-3090.
000620 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT PORTFOLIO-MASTER ASSIGN TO "PRTMSTR".
000660     SELECT INVESTMENT-MASTER ASSIGN TO "INVMSTR".
000670     SELECT PERFORMANCE-DATA-OUT ASSIGN TO "PERFOUT".
000680 DATA DIVISION.
000690 FILE SECTION.
000700*----------------------------------------------------------------
000710*  PORTFOLIO MASTER - CONTROLLING FILE, SORTED BY PORT-ID.
000720*----------------------------------------------------------------
000730 FD  PORTFOLIO-MASTER
000740     LABEL RECORD IS STANDARD
000750     RECORD CONTAINS 70 CHARACTERS
000760     DATA RECORD IS PORTFOLIO-REC.
000770 01  PORTFOLIO-REC.
000780     05  PORT-ID                   PIC 9(9).
000790     05  PORT-USER-ID              PIC 9(9).
000800     05  PORT-NAME                 PIC X(30).
000810     05  PORT-RISK-LEVEL           PIC X(10).
000820     05  PORT-CREATED-DATE         PIC 9(8).
000830     05  PORT-CREATED-DATE-R REDEFINES PORT-CREATED-DATE.
000840         10  PORT-CREATED-CC-DATE      PIC 9(2).
000850         10  PORT-CREATED-YY-DATE      PIC 9(2).
000860         10  PORT-CREATED-MM-DATE      PIC 9(2).
000870         10  PORT-CREATED-DD-DATE      PIC 9(2).
000880     05  FILLER                    PIC X(4).
000890*----------------------------------------------------------------
000900*  INVESTMENT MASTER - SORTED BY INV-PORT-ID, INV-ID ASCENDING.
000910*----------------------------------------------------------------
000920 FD  INVESTMENT-MASTER
000930     LABEL RECORD IS STANDARD
000940     RECORD CONTAINS 120 CHARACTERS
000950     DATA RECORD IS INVESTMENT-REC.
000960 01  INVESTMENT-REC.
000970     05  INV-ID                    PIC 9(9).
000980     05  INV-PORT-ID               PIC 9(9).
000990     05  INV-NAME                  PIC X(30).
001000     05  INV-SYMBOL                PIC X(10).
001010     05  INV-TYPE                  PIC X(12).
001020     05  INV-SHARES                PIC S9(9)V9(4).
001030     05  INV-PURCHASE-PRICE        PIC S9(9)V9(2).
001040     05  INV-CURRENT-PRICE         PIC S9(9)V9(2).
001050     05  INV-PURCHASE-DATE         PIC 9(8).
001060     05  INV-PURCHASE-DATE-R REDEFINES INV-PURCHASE-DATE.
001070         10  INV-PURCHASE-CC-DATE      PIC 9(2).
001080         10  INV-PURCHASE-YY-DATE      PIC 9(2).
001090         10  INV-PURCHASE-MM-DATE      PIC 9(2).
001100         10  INV-PURCHASE-DD-DATE      PIC 9(2).
001110     05  FILLER                    PIC X(7).
001120*----------------------------------------------------------------
001130*  PERFORMANCE-DATA SNAPSHOT - APPENDED, ONE PER PORTFOLIO PER
001140*  RUN.
001150*----------------------------------------------------------------
001160 FD  PERFORMANCE-DATA-OUT
001170     LABEL RECORD IS STANDARD
001180     RECORD CONTAINS 40 CHARACTERS
001190     DATA RECORD IS PERF-OUT-REC.
001200 01  PERF-OUT-REC.
001210     05  PERF-PORT-ID              PIC 9(9).
001220     05  PERF-DATE                 PIC 9(8).
001230     05  PERF-DATE-R REDEFINES PERF-DATE.
001240         10  PERF-YYYY-DATE.
001250             15  PERF-CC-DATE          PIC 9(2).
001260             15  PERF-YY-DATE          PIC 9(2).
001270         10  PERF-MM-DATE              PIC 9(2).
001280         10  PERF-DD-DATE              PIC 9(2).
001290     05  PERF-TOTAL-VALUE          PIC S9(11)V9(2).
001300     05  FILLER                    PIC X(10).
001310 WORKING-STORAGE SECTION.
001320*----------------------------------------------------------------
001330*  SWITCHES
001340*----------------------------------------------------------------
001350 01  SWITCHES.
001360     05  PORT-EOF-SW            PIC X(1)  VALUE 'N'.
001370         88  PORT-EOF               VALUE 'Y'.
001380     05  INV-EOF-SW             PIC X(1)  VALUE 'N'.
001390         88  INV-EOF                VALUE 'Y'.
001400     05  HOLDING-VALID-SW       PIC X(1)  VALUE 'N'.
001410         88  HOLDING-VALID          VALUE 'Y'.
001420         88  HOLDING-NOT-VALID      VALUE 'N'.
001430     05  FILLER                    PIC X(5).
001440*----------------------------------------------------------------
001450*  COUNTERS (ALL BINARY PER STANDARDS)
001460*----------------------------------------------------------------
001470 01  COUNTERS.
001480     05  C-PORTFOLIO-CT           PIC 9(7) COMP VALUE ZERO.
001490     05  C-HOLDING-READ-CT        PIC 9(7) COMP VALUE ZERO.
001500     05  C-HOLDING-EXCLUDED-CT    PIC 9(7) COMP VALUE ZERO.
001510     05  FILLER                    PIC X(4).
001520*----------------------------------------------------------------
001530*  CALCULATION WORK FIELDS
001540*----------------------------------------------------------------
001550 01  CALC-FIELDS.
001560     05  C-PORT-TOTAL-VALUE       PIC S9(11)V9(2) VALUE ZERO.
001570     05  C-HOLDING-VALUE          PIC S9(11)V9(2) VALUE ZERO.
001580     05  FILLER                    PIC X(4).
001590*----------------------------------------------------------------
001600*  PROCESSING DATE - TAKEN ONCE AT PROGRAM START.
001610*----------------------------------------------------------------
001620 01  CURRENT-DATE                   PIC 9(8).
001630 01  CURRENT-DATE-R REDEFINES CURRENT-DATE.
001640     05  I-CURRENT-YYYY.
001650         10  I-CURRENT-CC             PIC 9(2).
001660         10  I-CURRENT-YY             PIC 9(2).
001670     05  I-CURRENT-MM                 PIC 9(2).
001680     05  I-CURRENT-DD                 PIC 9(2).
001690 PROCEDURE DIVISION.
001700 0000-MAIN-CONTROL.
001710     PERFORM 1000-INITIALIZATION.
001720     PERFORM 2000-PROCESS-PORTFOLIO THRU 2000-EXIT
001730         UNTIL PORT-EOF.
001740     PERFORM 3000-TERMINATION.
001750     STOP RUN.
001760*
001770 1000-INITIALIZATION.
001780     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
001790     OPEN INPUT  PORTFOLIO-MASTER.
001800     OPEN INPUT  INVESTMENT-MASTER.
001810     OPEN OUTPUT PERFORMANCE-DATA-OUT.
001820     PERFORM 9100-READ-PORTFOLIO.
001830     PERFORM 9200-READ-INVESTMENT.
001840*
001850 2000-PROCESS-PORTFOLIO.
001860     ADD 1 TO C-PORTFOLIO-CT.
001870     MOVE ZERO TO C-PORT-TOTAL-VALUE.
001880     PERFORM 2100-ACCUM-HOLDING THRU 2100-EXIT
001890         UNTIL INV-EOF OR INV-PORT-ID NOT = PORT-ID.
001900     PERFORM 2800-WRITE-SNAPSHOT.
001910     PERFORM 9100-READ-PORTFOLIO.
001920 2000-EXIT.
001930     EXIT.
001940*
001950 2100-ACCUM-HOLDING.
001960     ADD 1 TO C-HOLDING-READ-CT.
001970     PERFORM 2150-EDIT-HOLDING.
001980     IF HOLDING-VALID
001990*        R1/R6 - VALUE = SHARES TIMES CURRENT PRICE, ROLLED UP
002000*        INTO THE PORTFOLIO TOTAL.
002010         COMPUTE C-HOLDING-VALUE ROUNDED =
002020             INV-SHARES * INV-CURRENT-PRICE
002030         ADD C-HOLDING-VALUE TO C-PORT-TOTAL-VALUE
002040     ELSE
002050         ADD 1 TO C-HOLDING-EXCLUDED-CT.
002060     PERFORM 9200-READ-INVESTMENT.
002070 2100-EXIT.
002080     EXIT.
002090*
002100 2150-EDIT-HOLDING.
002110*    SAME EDIT AS IPC.TIP10 R5 - KEPT IN STEP SO THE NIGHTLY
002120*    SNAPSHOT TOTAL AGREES WITH THE PERFORMANCE REPORT TOTAL.
002130     IF INV-SHARES NOT > ZERO
002140         SET HOLDING-NOT-VALID TO TRUE
002150     ELSE
002160         IF INV-PURCHASE-PRICE NOT > ZERO
002170             SET HOLDING-NOT-VALID TO TRUE
002180         ELSE
002190             IF INV-CURRENT-PRICE NOT > ZERO
002200                 SET HOLDING-NOT-VALID TO TRUE
002210             ELSE
002220                 IF INV-NAME = SPACES
002230                     SET HOLDING-NOT-VALID TO TRUE
002240                 ELSE
002250                     IF INV-SYMBOL = SPACES
002260                         SET HOLDING-NOT-VALID TO TRUE
002270                     ELSE
002280                         IF INV-TYPE = SPACES
002290                             SET HOLDING-NOT-VALID TO TRUE
002300                         ELSE
002310                             SET HOLDING-VALID TO TRUE.
002320*
002330 2800-WRITE-SNAPSHOT.
002340*    R11 - ONE SNAPSHOT PER PORTFOLIO PER RUN, DATED WITH THE
002350*    PROCESSING DATE TAKEN AT PROGRAM START.
002360     MOVE PORT-ID           TO PERF-PORT-ID.
002370     MOVE CURRENT-DATE   TO PERF-DATE.
002380     MOVE C-PORT-TOTAL-VALUE TO PERF-TOTAL-VALUE.
002390     WRITE PERF-OUT-REC.
002400*
002410 3000-TERMINATION.
002420     DISPLAY 'DPR0100 PORTFOLIOS SNAPSHOTTED = ' C-PORTFOLIO-CT.
002430     DISPLAY 'DPR0100 HOLDINGS READ          = '
002440             C-HOLDING-READ-CT.
002450     DISPLAY 'DPR0100 HOLDINGS EXCLUDED       = '
002460             C-HOLDING-EXCLUDED-CT.
002470     CLOSE PORTFOLIO-MASTER.
002480     CLOSE INVESTMENT-MASTER.
002490     CLOSE PERFORMANCE-DATA-OUT.
002500*
002510 9100-READ-PORTFOLIO.
002520     READ PORTFOLIO-MASTER
002530         AT END
002540             MOVE 'Y' TO PORT-EOF-SW.
002550*
002560 9200-READ-INVESTMENT.
002570     READ INVESTMENT-MASTER
002580         AT END
002590             MOVE 'Y' TO INV-EOF-SW.
