000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     INVESTMENT-PERFORMANCE-CALCULATOR.
000030 AUTHOR.         J HALVORSEN.
000040 INSTALLATION.   DST SYSTEMS - MUTUAL FUND RECORDKEEPING.
000050 DATE-WRITTEN.   03/14/1989.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090*  IPC.TIP10  -  INVESTMENT PERFORMANCE CALCULATOR
000100*
000110*  READS THE INVESTMENT HOLDING MASTER (SORTED BY INV-PORT-ID,
000120*  INV-ID), EDITS EACH HOLDING, COMPUTES CURRENT VALUE, TOTAL
000130*  RETURN AND TOTAL RETURN PERCENT, AND WRITES ONE INVESTMENT-
000140*  PERFORMANCE RECORD PER VALID HOLDING.  HOLDINGS THAT FAIL
000150*  EDIT ARE WRITTEN TO THE REJECT LISTING INSTEAD OF BEING
000160*  PRICED.  OUTPUT REMAINS IN INV-PORT-ID, INV-ID SEQUENCE SO
000170*  PSC.TIP11 CAN ROLL UP PORTFOLIO TOTALS ON A CONTROL BREAK
000180*  WITHOUT A RE-SORT.
000190*----------------------------------------------------------------
000200*  CHANGE LOG
000210*----------------------------------------------------------------
000220*  03/14/89  HALVORSEN   ORIGINAL CODING - REQ PM-0114.
000230*  03/29/89  HALVORSEN   ADDED REJECT LISTING PER QA FINDING.
000240*  08/02/89  T.REESE     CORRECTED COST-BASIS MULTIPLY - SHARES
000250*                        WAS BEING READ BEFORE PRICE DECIMAL
000260*                        ALIGNMENT.  REQ PM-0166.
000270*  01/11/90  T.REESE     ADDED HOLDING COUNTS TO END-OF-JOB LOG.
000280*  06/18/91  M.OKAFOR    RETURN PERCENT NOW ROUNDED TO 4 DECIMAL
000290*                        PLACES BEFORE SCALING TO A PERCENT, AS
000300*                        AUDIT REQUIRED.  REQ PM-0203.
000310*  11/05/92  M.OKAFOR    REJECT REASON CODES EXPANDED - BLANK
000320*                        SYMBOL WAS FALLING THROUGH AS VALID.
000330*  04/22/93  P.DELACRUZ  ZERO-COST HOLDINGS NO LONGER ABEND ON
000340*                        DIVIDE - REQ PM-0241.
000350*  09/09/94  P.DELACRUZ  MINOR - TIGHTENED COLUMN SPACING ON
000360*                        REJECT LISTING FOR 132-COL PRINTER.
000370*  02/14/96  R.VANDERMEY RECORD LENGTH OF INVESTMENT MASTER
000380*                        INCREASED TO CARRY MUTUAL FUND TYPE -
000390*                        REQ PM-0298.
000400*  07/30/97  R.VANDERMEY CORRECTED EDIT OF INV-TYPE - TRAILING
000410*                        SPACES ON SHORT TYPE CODES WERE BEING
000420*                        TREATED AS NON-BLANK.
000430*  11/03/98  K.IMAMURA   Y2K REMEDIATION - INV-PURCHASE-DATE
000440*                        CENTURY WINDOW CONFIRMED CCYYMMDD,
000450*                        NO PACKED WINDOWING LOGIC REQUIRED.
000460*                        REQ Y2K-0057.
000470*  01/06/99  K.IMAMURA   Y2K REGRESSION SIGNOFF - NO FURTHER
000480*                        CHANGE.  REQ Y2K-0057.
000490*  05/17/01  S.BRANNIGAN ADDED HOLDING-REJECT-CT TO JOB LOG SO
000500*                        OPERATIONS CAN ALARM ON REJECT SPIKES.
000510*                        REQ PM-0355.
000520*  10/02/03  S.BRANNIGAN REJECT LISTING WIDENED TO 132 COLUMNS
000530*                        TO MATCH OTHER PORTFOLIO JOBS' PRINT
000540*                        LAYOUT STANDARD.  REQ PM-0391.
000550*  03/19/07  D.OYELARAN  CURRENT PRICE EDIT TIGHTENED - A ZERO
000560*                        PRICE WAS PASSING EDIT AND PRODUCING A
000570*                        ZERO VALUE HOLDING.  REQ PM-0428.
000580*  07/03/08  D.OYELARAN  WORKING-STORAGE FIELDS RENAMED FROM THE
000590*                        WS-/RJL- MARKERS TO THE SHOP'S I-/O-/C-
000600*                        CONVENTION (I- FOR A FIELD CARRIED FROM
000610*                        INPUT, O- FOR A FIELD MOVED OUT TO THE
000620*                        REJECT LISTING, C- FOR A COUNTER OR
000630*                        CALCULATED WORK FIELD) TO MATCH HOW THE
000640*                        REST OF THE SHOP TAGS WORKING STORAGE.
000650*                        NO LOGIC CHANGED.  REQ PM-0519.
000660*----------------------------------------------------------------
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER.    IBM-3090.
000700 OBJECT-COMPUTER.    IBM-3090.
000710 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT INVESTMENT-MASTER ASSIGN TO "INVMSTR".
000750     SELECT INVESTMENT-PERFORMANCE-OUT ASSIGN TO "IPFOUT".
000760     SELECT REJECT-LISTING ASSIGN TO "IPCREJ".
000770 DATA DIVISION.
000780 FILE SECTION.
000790*----------------------------------------------------------------
000800*  INVESTMENT HOLDING MASTER - ONE RECORD PER HOLDING, SORTED
000810*  BY INV-PORT-ID / INV-ID ASCENDING.
000820*----------------------------------------------------------------
000830 FD  INVESTMENT-MASTER
000840     LABEL RECORD IS STANDARD
000850     RECORD CONTAINS 120 CHARACTERS
000860     DATA RECORD IS INVESTMENT-REC.
000870 01  INVESTMENT-REC.
000880     05  INV-ID                    PIC 9(9).
000890     05  INV-PORT-ID               PIC 9(9).
000900     05  INV-NAME                  PIC X(30).
000910     05  INV-SYMBOL                PIC X(10).
000920     05  INV-TYPE                  PIC X(12).
000930         88  INV-TYPE-STOCK            VALUE 'STOCK       '.
000940         88  INV-TYPE-BOND             VALUE 'BOND        '.
000950         88  INV-TYPE-MUTUAL-FUND      VALUE 'MUTUAL FUND '.
000960     05  INV-SHARES                PIC S9(9)V9(4).
000970     05  INV-PURCHASE-PRICE        PIC S9(9)V9(2).
000980     05  INV-CURRENT-PRICE         PIC S9(9)V9(2).
000990     05  INV-PURCHASE-DATE         PIC 9(8).
001000     05  INV-PURCHASE-DATE-R REDEFINES INV-PURCHASE-DATE.
001010         10  INV-PURCHASE-YYYY-DATE.
001020             15  INV-PURCHASE-CC-DATE  PIC 9(2).
001030             15  INV-PURCHASE-YY-DATE  PIC 9(2).
001040         10  INV-PURCHASE-MM-DATE      PIC 9(2).
001050         10  INV-PURCHASE-DD-DATE      PIC 9(2).
001060     05  FILLER                    PIC X(7).
001070*----------------------------------------------------------------
001080*  KEY-ONLY VIEW OF THE HOLDING RECORD - USED WHEN ONLY THE
001090*  KEY FIELDS ARE NEEDED, E.G. BUILDING THE REJECT LISTING.
001100*----------------------------------------------------------------
001110 01  INVESTMENT-REC-KEY-AREA REDEFINES INVESTMENT-REC.
001120     05  INV-KEY-ID                PIC 9(9).
001130     05  INV-KEY-PORT-ID           PIC 9(9).
001140     05  FILLER                    PIC X(102).
001150*----------------------------------------------------------------
001160*  INVESTMENT-PERFORMANCE OUTPUT - ONE RECORD PER VALID HOLDING,
001170*  CARRYING THE DESCRIPTIVE HOLDING FIELDS THROUGH FROM THE
001180*  INVESTMENT MASTER PLUS THE CALCULATED PERFORMANCE FIELDS.
001190*----------------------------------------------------------------
001200 FD  INVESTMENT-PERFORMANCE-OUT
001210     LABEL RECORD IS STANDARD
001220     RECORD CONTAINS 150 CHARACTERS
001230     DATA RECORD IS INVESTMENT-PERFORMANCE-REC.
001240 01  INVESTMENT-PERFORMANCE-REC.
001250     05  IPF-INV-ID                PIC 9(9).
001260     05  IPF-PORT-ID               PIC 9(9).
001270     05  IPF-NAME                  PIC X(30).
001280     05  IPF-SYMBOL                PIC X(10).
001290     05  IPF-TYPE                  PIC X(12).
001300     05  IPF-SHARES                PIC S9(9)V9(4).
001310     05  IPF-PURCHASE-PRICE        PIC S9(9)V9(2).
001320     05  IPF-CURRENT-PRICE         PIC S9(9)V9(2).
001330     05  IPF-PURCHASE-DATE         PIC 9(8).
001340     05  IPF-PURCHASE-DATE-R REDEFINES IPF-PURCHASE-DATE.
001350         10  IPF-PURCHASE-YYYY-DATE.
001360             15  IPF-PURCHASE-CC-DATE  PIC 9(2).
001370             15  IPF-PURCHASE-YY-DATE  PIC 9(2).
001380         10  IPF-PURCHASE-MM-DATE      PIC 9(2).
001390         10  IPF-PURCHASE-DD-DATE      PIC 9(2).
001400     05  IPF-VALUE                 PIC S9(11)V9(2).
001410     05  IPF-TOTAL-RETURN          PIC S9(11)V9(2).
001420     05  IPF-TOTAL-RETURN-PCT      PIC S9(3)V9(2).
001430     05  FILLER                    PIC X(6).
001440*----------------------------------------------------------------
001450*  REJECT LISTING - 132-COLUMN PRINT LINE, ONE PER HOLDING THAT
001460*  FAILS EDIT.  NOT PRICED, NOT CARRIED TO INVESTMENT-PERFORMANCE.
001470*----------------------------------------------------------------
001480 FD  REJECT-LISTING
001490     LABEL RECORD IS OMITTED
001500     RECORD CONTAINS 132 CHARACTERS
001510     DATA RECORD IS REJECT-LINE.
001520 01  REJECT-LINE                  PIC X(132).
001530 WORKING-STORAGE SECTION.
001540*----------------------------------------------------------------
001550*  SWITCHES AND COUNTERS
001560*----------------------------------------------------------------
001570 01  SWITCHES.
001580     05  MORE-RECS              PIC X(3)      VALUE 'YES'.
001590     05  HOLDING-VALID-SW       PIC X(1)      VALUE 'Y'.
001600         88  HOLDING-VALID          VALUE 'Y'.
001610         88  HOLDING-NOT-VALID      VALUE 'N'.
001620     05  FILLER                    PIC X(6).
001630 01  COUNTERS.
001640     05  C-HOLDING-READ-CT        PIC 9(7) COMP VALUE ZERO.
001650     05  C-HOLDING-VALID-CT       PIC 9(7) COMP VALUE ZERO.
001660     05  C-HOLDING-REJECT-CT      PIC 9(7) COMP VALUE ZERO.
001670     05  FILLER                    PIC X(4).
001680*----------------------------------------------------------------
001690*  PERFORMANCE CALCULATION WORK FIELDS
001700*----------------------------------------------------------------
001710 01  CALC-FIELDS.
001720     05  C-HOLDING-VALUE          PIC S9(11)V9(2) VALUE ZERO.
001730     05  C-HOLDING-COST           PIC S9(11)V9(2) VALUE ZERO.
001740     05  C-RETURN-RATIO           PIC S9(3)V9(4)  VALUE ZERO.
001750     05  FILLER                    PIC X(4).
001760*----------------------------------------------------------------
001770*  REJECT REASON CODE AND TEXT
001780*----------------------------------------------------------------
001790 01  REJECT-FIELDS.
001800     05  C-REJECT-CODE            PIC X(2)        VALUE SPACES.
001810         88  C-REJ-SHARES             VALUE 'SH'.
001820         88  C-REJ-PURCH-PRICE        VALUE 'PP'.
001830         88  C-REJ-CURR-PRICE         VALUE 'CP'.
001840         88  C-REJ-NAME               VALUE 'NM'.
001850         88  C-REJ-SYMBOL             VALUE 'SY'.
001860         88  C-REJ-TYPE               VALUE 'TY'.
001870     05  C-REJECT-TEXT            PIC X(40)       VALUE SPACES.
001880     05  FILLER                    PIC X(4).
001890*----------------------------------------------------------------
001900*  REJECT LINE DETAIL
001910*----------------------------------------------------------------
001920 01  REJECT-DETAIL-LINE.
001930     05  O-PORT-ID               PIC 9(9).
001940     05  FILLER                    PIC X(2)        VALUE SPACES.
001950     05  O-INV-ID                PIC 9(9).
001960     05  FILLER                    PIC X(2)        VALUE SPACES.
001970     05  O-SYMBOL                PIC X(10).
001980     05  FILLER                    PIC X(2)        VALUE SPACES.
001990     05  O-NAME                  PIC X(30).
002000     05  FILLER                    PIC X(2)        VALUE SPACES.
002010     05  O-REASON-CODE           PIC X(2).
002020     05  FILLER                    PIC X(2)        VALUE SPACES.
002030     05  O-REASON-TEXT           PIC X(40).
002040     05  FILLER                    PIC X(12)       VALUE SPACES.
002050 01  REJECT-HEADING-LINE.
002060     05  FILLER                    PIC X(16)  VALUE 'IPC0100 REJECTS'.
002070     05  FILLER                    PIC X(116) VALUE SPACES.
002080 PROCEDURE DIVISION.
002090 0000-MAIN-CONTROL.
002100     PERFORM 1000-INITIALIZATION.
002110     PERFORM 2000-PROCESS-HOLDING THRU 2000-EXIT
002120         UNTIL MORE-RECS = 'NO'.
002130     PERFORM 3000-TERMINATION.
002140     STOP RUN.
002150*
002160 1000-INITIALIZATION.
002170     OPEN INPUT  INVESTMENT-MASTER.
002180     OPEN OUTPUT INVESTMENT-PERFORMANCE-OUT.
002190     OPEN OUTPUT REJECT-LISTING.
002200     WRITE REJECT-LINE FROM REJECT-HEADING-LINE.
002210     PERFORM 9100-READ-INVESTMENT.
002220*
002230 2000-PROCESS-HOLDING.
002240     ADD 1 TO C-HOLDING-READ-CT.
002250     PERFORM 2010-EDIT-HOLDING.
002260     IF HOLDING-VALID
002270         PERFORM 2100-CALC-HOLDING-PERFORMANCE
002280         PERFORM 2200-WRITE-HOLDING-OUTPUT
002290         ADD 1 TO C-HOLDING-VALID-CT
002300     ELSE
002310         PERFORM 2300-WRITE-REJECT-LINE
002320         ADD 1 TO C-HOLDING-REJECT-CT.
002330     PERFORM 9100-READ-INVESTMENT.
002340 2000-EXIT.
002350     EXIT.
002360*
002370 2010-EDIT-HOLDING.
002380     MOVE 'Y' TO HOLDING-VALID-SW.
002390     MOVE SPACES TO C-REJECT-CODE.
002400     MOVE SPACES TO C-REJECT-TEXT.
002410     IF INV-SHARES NOT > ZERO
002420         MOVE 'N' TO HOLDING-VALID-SW
002430         SET C-REJ-SHARES TO TRUE
002440         MOVE 'SHARES MUST BE GREATER THAN ZERO' TO
002450                 C-REJECT-TEXT
002460     ELSE IF INV-PURCHASE-PRICE NOT > ZERO
002470         MOVE 'N' TO HOLDING-VALID-SW
002480         SET C-REJ-PURCH-PRICE TO TRUE
002490         MOVE 'PURCHASE PRICE MUST BE GREATER THAN ZERO' TO
002500                 C-REJECT-TEXT
002510     ELSE IF INV-CURRENT-PRICE NOT > ZERO
002520         MOVE 'N' TO HOLDING-VALID-SW
002530         SET C-REJ-CURR-PRICE TO TRUE
002540         MOVE 'CURRENT PRICE MUST BE GREATER THAN ZERO' TO
002550                 C-REJECT-TEXT
002560     ELSE IF INV-NAME = SPACES
002570         MOVE 'N' TO HOLDING-VALID-SW
002580         SET C-REJ-NAME TO TRUE
002590         MOVE 'HOLDING NAME IS BLANK' TO C-REJECT-TEXT
002600     ELSE IF INV-SYMBOL = SPACES
002610         MOVE 'N' TO HOLDING-VALID-SW
002620         SET C-REJ-SYMBOL TO TRUE
002630         MOVE 'TICKER SYMBOL IS BLANK' TO C-REJECT-TEXT
002640     ELSE IF INV-TYPE = SPACES
002650         MOVE 'N' TO HOLDING-VALID-SW
002660         SET C-REJ-TYPE TO TRUE
002670         MOVE 'INVESTMENT TYPE IS BLANK' TO C-REJECT-TEXT.
002680*
002690 2100-CALC-HOLDING-PERFORMANCE.
002700*    R1 - VALUE = SHARES TIMES CURRENT PRICE.
002710     COMPUTE C-HOLDING-VALUE ROUNDED =
002720         INV-SHARES * INV-CURRENT-PRICE.
002730*    R2 - COST BASIS = SHARES TIMES PURCHASE PRICE.
002740     COMPUTE C-HOLDING-COST ROUNDED =
002750         INV-SHARES * INV-PURCHASE-PRICE.
002760*    R3 - TOTAL RETURN = VALUE LESS COST.
002770     COMPUTE IPF-TOTAL-RETURN =
002780         C-HOLDING-VALUE - C-HOLDING-COST.
002790*    R4 - TOTAL RETURN PERCENT, ROUNDED HALF-UP TO 4 DECIMALS
002800*    THEN SCALED TO A PERCENT AND ROUNDED HALF-UP TO 2 DECIMALS.
002810*    COST OF ZERO CANNOT OCCUR - EDITED OUT AT 2010, KEPT HERE
002820*    AS A GUARD PER QA FINDING PM-0241.
002830     IF C-HOLDING-COST = ZERO
002840         MOVE ZERO TO IPF-TOTAL-RETURN-PCT
002850     ELSE
002860         COMPUTE C-RETURN-RATIO ROUNDED =
002870             IPF-TOTAL-RETURN / C-HOLDING-COST
002880         COMPUTE IPF-TOTAL-RETURN-PCT ROUNDED =
002890             C-RETURN-RATIO * 100.
002900     MOVE C-HOLDING-VALUE TO IPF-VALUE.
002910*
002920 2200-WRITE-HOLDING-OUTPUT.
002930     MOVE INV-ID              TO IPF-INV-ID.
002940     MOVE INV-PORT-ID         TO IPF-PORT-ID.
002950     MOVE INV-NAME            TO IPF-NAME.
002960     MOVE INV-SYMBOL          TO IPF-SYMBOL.
002970     MOVE INV-TYPE            TO IPF-TYPE.
002980     MOVE INV-SHARES          TO IPF-SHARES.
002990     MOVE INV-PURCHASE-PRICE  TO IPF-PURCHASE-PRICE.
003000     MOVE INV-CURRENT-PRICE  TO IPF-CURRENT-PRICE.
003010     MOVE INV-PURCHASE-DATE   TO IPF-PURCHASE-DATE.
003020     WRITE INVESTMENT-PERFORMANCE-REC.
003030*
003040 2300-WRITE-REJECT-LINE.
003050     MOVE SPACES TO REJECT-DETAIL-LINE.
003060     MOVE INV-PORT-ID   TO O-PORT-ID.
003070     MOVE INV-ID        TO O-INV-ID.
003080     MOVE INV-SYMBOL    TO O-SYMBOL.
003090     MOVE INV-NAME      TO O-NAME.
003100     MOVE C-REJECT-CODE TO O-REASON-CODE.
003110     MOVE C-REJECT-TEXT TO O-REASON-TEXT.
003120     WRITE REJECT-LINE FROM REJECT-DETAIL-LINE.
003130*
003140 3000-TERMINATION.
003150     DISPLAY 'IPC0100 HOLDINGS READ    = ' C-HOLDING-READ-CT.
003160     DISPLAY 'IPC0100 HOLDINGS VALID   = ' C-HOLDING-VALID-CT.
003170     DISPLAY 'IPC0100 HOLDINGS REJECTED= ' C-HOLDING-REJECT-CT.
003180     CLOSE INVESTMENT-MASTER.
003190     CLOSE INVESTMENT-PERFORMANCE-OUT.
003200     CLOSE REJECT-LISTING.
003210*
003220 9100-READ-INVESTMENT.
003230     READ INVESTMENT-MASTER
003240         AT END
003250             MOVE 'NO' TO MORE-RECS.
